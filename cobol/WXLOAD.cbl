000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     WXLOAD.
000300 AUTHOR.         K. ALLIKSOO.
000400 INSTALLATION.   BALTIC COURIER DP CTR.
000500 DATE-WRITTEN.   04/11/88.
000600 DATE-COMPILED.  04/11/88.
000700 SECURITY.       NON-CONFIDENTIAL.
000800****************************************************************
000900*  WXLOAD - WEATHER FEED LOADER                                *
001000*                                                                *
001100*  THIS PROGRAM READS THE STATION WEATHER FEED - ONE FIXED      *
001200*  LENGTH RECORD PER STATION PER POLLING CYCLE - AND APPENDS    *
001300*  TO THE WEATHER STORE EVERY READING THAT CAME FROM ONE OF     *
001400*  OUR THREE CONTRACTED STATIONS.  READINGS FROM ANY OTHER      *
001500*  STATION ON THE FEED ARE DROPPED - WE HAVE NO DELIVERY        *
001600*  ZONE SERVED BY THEM AND NO RULE TABLE ENTRY FOR THEM.        *
001700*                                                                *
001800*  THE STORE IS A PLAIN APPEND LOG.  NO ROW IS EVER UPDATED     *
001900*  OR DELETED HERE - FEECALC PICKS THE LATEST USABLE ROW AT     *
002000*  FEE TIME.                                                    *
002100*                                                                *
002200*------------------------------------------------------------  *
002300*                                                                *
002400*  CHANGE ACTIVITY :                                            *
002500*                                                                *
002600*  DATE     BY   REQUEST   REMARKS                              *
002700*  -------- ---- --------- -----------------------------------  *
002800*  04/11/88 KA   CHG-0042  ORIGINAL PROGRAM.                      CHG-0042
002900*  09/02/89 KA   CHG-0118  ADDED PARNU TO THE STATION FILT        CHG-0118
003000*                         TABLE - DISPATCH PICKED UP THE        *
003100*                         PARNU ZONE THIS QUARTER.              *
003200*  02/18/91 RPV  CHG-0203  STATION NAMES ARRIVE ASCII-ONLY        CHG-0203
003300*                         THE FEED NOW (NO DIACRITICALS) -      *
003400*                         FILTER TABLE UPDATED TO MATCH.        *
003500*  06/30/93 RPV  CHG-0341  SKIPPED-STATION COUNT ADDED TO         CHG-0341
003600*                         RUN LOG FOR OPERATIONS.                *
003700*  09/09/98 KA   CHG-0502  Y2K REVIEW - OBS-TIMESTAMP IS A        CHG-0502
003800*                         UNIX EPOCH SECOND COUNT, NOT A DATE   *
003900*                         FIELD, SO NO CENTURY WINDOWING WAS    *
004000*                         NEEDED.  LOGGED FOR THE AUDIT FILE.   *
004100*  04/27/06 MTS  CHG-0689  RECORD LAYOUT MOVED OUT TO THE         CHG-0689
004200*                         WXRECRD COPYBOOK SO FEECALC CAN       *
004300*                         SHARE IT WITHOUT A SECOND COPY OF     *
004400*                         THE FIELD DEFINITIONS.                 *
004500*  11/14/11 DP   CHG-0814  EXTEND OPEN MODE RE-CONFIRMED          CHG-0814
004600*                         AGAINST THE TAPE MGMT SYSTEM AFTER    *
004700*                         THE UPGRADE - NO CODE CHANGE.          *
004750*  08/06/13 MTS  CHG-0862  CHG-0203 WAS WRONG - THE FEED          CHG-0862
004760*                         VENDOR NEVER DROPPED THE DIACRITICS   *
004770*                         FROM THE STATION NAME FIELD, ONLY     *
004780*                         DISPATCH'S CITY CODE TABLE WENT       *
004790*                         ASCII-ONLY (SEE THE CITY TABLE IN     *
004800*                         FEECALC).  THE FILTER TABLE HAD BEEN  *
004810*                         SILENTLY DROPPING EVERY TARTU AND     *
004820*                         PARNU READING SINCE 1991 BECAUSE OF   *
004830*                         THE MISMATCH.  RESTORED THE ORIGINAL  *
004840*                         SPELLINGS BELOW.                       *
004900*                                                                *
004950****************************************************************
005000
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER.  IBM-390.
005400 OBJECT-COMPUTER.  IBM-390.
005500*    UPSI-0 RESERVED FOR A PER-RECORD STATION TRACE, SAME AS
005600*    THE SWITCH FEECALC CARRIES - NOT WIRED TO A DISPLAY YET.
005700 SPECIAL-NAMES.
005800     C01 IS TOP-OF-FORM
005900     CLASS WX-ALPHA-CLASS IS 'A' THRU 'Z' 'a' THRU 'z' '-' SPACE
006000     UPSI-0 ON WX-STATION-TRACE-SW.
006100
006200*    TWO FILES ONLY - THE INCOMING FEED AND THE STORE IT GETS
006300*    APPENDED TO.  NO THIRD FILE, NO ERROR OR REJECT FILE - A
006400*    SKIPPED STATION IS COUNTED AND DISPLAYED, NOT WRITTEN
006500*    ANYWHERE.
006600 INPUT-OUTPUT SECTION.
006700 FILE-CONTROL.
006800     SELECT WXFEED   ASSIGN TO WXFEED
006900            ORGANIZATION IS SEQUENTIAL
007000            FILE STATUS IS WXFEED-STATUS.
007100
007200     SELECT WXSTORE  ASSIGN TO WXSTORE
007300            ORGANIZATION IS SEQUENTIAL
007400            FILE STATUS IS WXSTORE-STATUS.
007500
007600 DATA DIVISION.
007700 FILE SECTION.
007800*    THE FEED ARRIVES IN THE SAME 92-BYTE LAYOUT THE STORE IS
007900*    KEPT IN - COPY WXRECRD GIVES BOTH FDS THE SAME FIELD NAMES
008000*    SO 510/520 BELOW DO NOT HAVE TO TRANSLATE BETWEEN THE TWO.
008100 FD  WXFEED
008200     RECORDING MODE IS F
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 92 CHARACTERS
008500     BLOCK CONTAINS 0 RECORDS
008600     DATA RECORD IS WXFEED-RECORD.
008700 01  WXFEED-RECORD                   PIC X(92).
008800 01  WXFEED-FIELDS REDEFINES WXFEED-RECORD.
008900     COPY WXRECRD.
009000
009100*    OPENED EXTEND IN 200 BELOW - THIS PROGRAM ONLY EVER ADDS
009200*    ROWS, NEVER READS THE STORE BACK OR REWRITES ONE.
009300 FD  WXSTORE
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 92 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS WXSTORE-RECORD.
009900 01  WXSTORE-RECORD                  PIC X(92).
010000 01  WXSTORE-FIELDS REDEFINES WXSTORE-RECORD.
010100     COPY WXRECRD.
010200
010300 WORKING-STORAGE SECTION.
010400
010500*    '10' ON THE FEED MEANS NORMAL END OF FILE - THERE IS NO
010600*    OTHER STATUS THIS PROGRAM TREATS SPECIALLY ON EITHER FILE.
010700 01  WXFEED-STATUS                   PIC X(02) VALUE SPACES.
010800     88  WXFEED-OK                        VALUE '00'.
010900     88  WXFEED-AT-END                    VALUE '10'.
011000
011100 01  WXSTORE-STATUS                  PIC X(02) VALUE SPACES.
011200     88  WXSTORE-OK                       VALUE '00'.
011300
011400*    THE THREE STATIONS DISPATCH HAS A DELIVERY ZONE FOR TODAY -
011500*    SEE CHG-0118 FOR HOW PARNU WAS ADDED.  THE NAMES BELOW       CHG-0118
011600*    CARRY THEIR CORRECT SPELLING, DIACRITICS AND ALL, THE SAME
011700*    WAY THE FEED VENDOR HAS ALWAYS SENT THEM (CHG-0862) - THIS
011800*    TABLE AND FEECALC'S CITY-TO-STATION TABLE MUST NAME THE
011900*    SAME STATIONS THE SAME WAY OR A CITY RESOLVES TO A STATION   CHG-0862
012000*    THIS PROGRAM NEVER LOADS ANY WEATHER FOR.
012050 01  WX-KNOWN-STATIONS.
012100     05  WX-KNOWN-STN-1               PIC X(20)
012200                                       VALUE 'Tallinn-Harku'.
012300     05  WX-KNOWN-STN-2               PIC X(20)
012400                                       VALUE 'Tartu-Tõravere'.
012500     05  WX-KNOWN-STN-3               PIC X(20)
012600                                       VALUE 'Pärnu'.
012700 01  WX-KNOWN-STATION-TBL REDEFINES WX-KNOWN-STATIONS.
012800     05  WX-KNOWN-STN-NAME            PIC X(20)
012900                                       OCCURS 3 TIMES
013000                                       INDEXED BY WX-STN-IDX.
013100
013200*    ONE EOF SWITCH AND ONE FOUND/NOT-FOUND SWITCH - THAT IS ALL
013300*    THIS PROGRAM NEEDS, SINCE IT HAS NO FORBIDDEN CONDITION OR
013400*    MULTI-WAY RESULT STATUS OF ITS OWN.
013500 01  WX-SWITCHES.
013600     05  WX-FEED-EOF-SW               PIC X(01) VALUE SPACE.
013700         88  WX-END-OF-FEED                 VALUE 'Y'.
013800     05  WX-STATION-FOUND-SW          PIC X(01) VALUE SPACE.
013900         88  WX-STATION-KNOWN               VALUE 'Y'.
014000         88  WX-STATION-UNKNOWN             VALUE 'N'.
014100     05  WX-STATION-TRACE-SW          PIC X(01) VALUE SPACE.
014200     05  FILLER                       PIC X(17).
014300
014400*    RUN TOTALS DISPLAYED AT 900-WRAP-UP FOR OPERATIONS - RECORDS
014500*    READ ALWAYS EQUALS STATIONS LOADED PLUS STATIONS SKIPPED.
014600 77  WX-FEED-RECS-READ                PIC S9(7) COMP.
014700 77  WX-STATIONS-LOADED               PIC S9(7) COMP.
014800 77  WX-STATIONS-SKIPPED              PIC S9(7) COMP.
014900
015000 PROCEDURE DIVISION.
015100*    HOUSEKEEPING, ONE PASS OF 500 PER FEED RECORD, WRAP-UP -
015200*    THE SAME THREE-STAGE SHAPE FEECALC USES FOR ITS OWN MAIN
015300*    LINE.  NO SORT STEP, NO CONTROL BREAKS.
015400 000-MAIN-LINE.
015500     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
015600     PERFORM 500-PROCESS-FEED THRU 500-EXIT
015700             UNTIL WX-END-OF-FEED.
015800     PERFORM 900-WRAP-UP THRU 900-EXIT.
015900     MOVE +0 TO RETURN-CODE.
016000     GOBACK.
016100
016200*    PRIMES THE FIRST FEED READ SO 500-PROCESS-FEED CAN TEST
016300*    WX-END-OF-FEED RIGHT AWAY WITHOUT A SPECIAL CASE FOR AN
016400*    EMPTY FEED FILE.
016500 100-HOUSEKEEPING.
016600     DISPLAY 'WXLOAD - WEATHER FEED LOAD STARTING'.
016700     INITIALIZE WX-SWITCHES.
016800     MOVE +0 TO WX-FEED-RECS-READ, WX-STATIONS-LOADED,
016900                WX-STATIONS-SKIPPED.
017000     PERFORM 200-OPEN-FILES THRU 200-EXIT.
017100     PERFORM 400-READ-FEED THRU 400-EXIT.
017200 100-EXIT.
017300     EXIT.
017400
017500*    EXTEND, NOT OUTPUT - THE STORE FILE MUST ALREADY EXIST ON
017600*    THE JCL FROM A PRIOR RUN (OR AN EMPTY FILE PRIMED BY
017700*    OPERATIONS FOR THE VERY FIRST RUN).  THIS PROGRAM NEVER
017800*    CREATES THE STORE FROM NOTHING.
017900 200-OPEN-FILES.
018000     OPEN INPUT  WXFEED.
018100     OPEN EXTEND WXSTORE.
018200 200-EXIT.
018300     EXIT.
018400
018500*    ONE FEED RECORD PER STATION PER POLLING CYCLE - THIS PASS
018600*    DOES NOT KNOW OR CARE HOW MANY STATIONS ARE ON THE FEED,
018700*    ONLY CONTROL-BREAK IN THIS PROGRAM IS END OF FILE.
018800 400-READ-FEED.
018900     READ WXFEED
019000         AT END
019100             SET WX-END-OF-FEED TO TRUE
019200     END-READ.
019300     IF NOT WX-END-OF-FEED
019400         ADD 1 TO WX-FEED-RECS-READ
019500     END-IF.
019600 400-EXIT.
019700     EXIT.
019800
019900*    EVERY FEED RECORD IS EITHER KEPT (ONE OF OUR THREE STATIONS)
020000*    OR DROPPED - THERE IS NO THIRD OUTCOME, AND A DROPPED RECORD
020100*    IS NOT AN ERROR, JUST A STATION WE DO NOT SERVE.
020200 500-PROCESS-FEED.
020300     PERFORM 510-CHECK-KNOWN-STATION THRU 510-EXIT.
020400     IF WX-STATION-KNOWN
020500         PERFORM 520-APPEND-STORE-RECORD THRU 520-EXIT
020600     ELSE
020700         ADD 1 TO WX-STATIONS-SKIPPED
020800     END-IF.
020900     PERFORM 400-READ-FEED THRU 400-EXIT.
021000 500-EXIT.
021100     EXIT.
021200
021300 510-CHECK-KNOWN-STATION.
021400*    THE WIND CHECK IN FEECALC HAS TO SEE EVERY STATION WE
021500*    SERVE - IF THIS TABLE AND THE CITY TABLE IN FEECALC EVER
021600*    DISAGREE, REQUESTS COME BACK STATUS 'N' FOR NO REASON.
021700     SET WX-STATION-UNKNOWN TO TRUE.
021800     SET WX-STN-IDX TO 1.
021900     SEARCH WX-KNOWN-STN-NAME
022000         AT END
022100             CONTINUE
022200         WHEN WX-KNOWN-STN-NAME(WX-STN-IDX) =
022300              WX-STATION-NAME OF WXFEED-FIELDS
022400             SET WX-STATION-KNOWN TO TRUE
022500     END-SEARCH.
022600 510-EXIT.
022700     EXIT.
022800
022900*    STRAIGHT COPY OF THE FEED RECORD ONTO THE STORE, NO FIELD-
023000*    LEVEL EDITING - WHATEVER THE FEED SENT FOR THIS STATION IS
023100*    WHAT GOES IN THE LOG, INCLUDING A MISSING TEMPERATURE OR
023200*    WIND READING (THE PRESENT/MISSING FLAGS TRAVEL WITH IT).
023300 520-APPEND-STORE-RECORD.
023400     MOVE WXFEED-RECORD TO WXSTORE-RECORD.
023500     WRITE WXSTORE-RECORD.
023600     ADD 1 TO WX-STATIONS-LOADED.
023700 520-EXIT.
023800     EXIT.
023900
024000*    THREE COUNTS FOR OPERATIONS - NO CONTROL TOTAL TO BALANCE
024100*    AGAINST, SINCE THIS BATCH HAS NO DOWNSTREAM RECONCILIATION
024200*    STEP OF ITS OWN.
024300 900-WRAP-UP.
024400     CLOSE WXFEED, WXSTORE.
024500     DISPLAY 'WXLOAD - RECS READ       = ' WX-FEED-RECS-READ.
024600     DISPLAY 'WXLOAD - STATIONS LOADED = ' WX-STATIONS-LOADED.
024700     DISPLAY 'WXLOAD - STATIONS SKIPPED= ' WX-STATIONS-SKIPPED.
024800     DISPLAY 'WXLOAD - NORMAL END OF JOB'.
024900 900-EXIT.
025000     EXIT.
