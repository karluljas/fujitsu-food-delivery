000100******************************************************************
000200*                                                                *
000300*  COPYBOOK NAME = WXRECRD                                      *
000400*                                                                *
000500*  DESCRIPTIVE NAME = WEATHER STATION OBSERVATION RECORD        *
000600*                     (ONE PER STATION PER POLLING RUN)          *
000700*                                                                *
000800*  USED BY = WXLOAD (BUILDS IT), FEECALC (READS IT)              *
000900*                                                                *
001000*  FUNCTION =                                                    *
001100*      COMMON LAYOUT FOR THE WEATHER FEED INPUT RECORD AND THE   *
001200*      WEATHER STORE RECORD.  BOTH FILES CARRY THE SAME 92       *
001300*      BYTE LAYOUT - THE STORE IS SIMPLY AN APPEND-ONLY LOG OF   *
001400*      EVERY FEED RECORD THAT PASSED THE STATION FILTER.         *
001500*      INCLUDE THIS MEMBER AT THE 05 LEVEL UNDER A 01 THE        *
001600*      CALLING PROGRAM OWNS - THIS COPYBOOK DOES NOT SUPPLY      *
001700*      ITS OWN 01.                                               *
001800*                                                                *
001900*----------------------------------------------------------     *
002000*                                                                *
002100*  CHANGE ACTIVITY :                                            *
002200*                                                                *
002300*  DATE     BY   REQUEST   REMARKS                              *
002400*  -------- ---- --------- -----------------------------------  *
002500*  03/14/89 KA   CHG-0118  ORIGINAL COPYBOOK - CARVED OUT         CHG-0118
002600*                         THE OLD DISPATCH FEED LAYOUT SO BOTH  *
002700*                         THE LOADER AND THE FEE PROGRAM SHARE  *
002800*                         ONE DEFINITION.                       *
002900*  11/02/93 RPV  CHG-0341  ADDED THE PRESENT/MISSING 88-LE        CHG-0341
003000*                         SO CALLERS STOP TESTING THE FLAG      *
003100*                         BYTE AGAINST LITERAL '1' AND '0'.     *
003200*  09/09/98 KA   CHG-0502  Y2K REVIEW - OBS-TIMESTAMP IS A        CHG-0502
003300*                         EPOCH SECOND COUNT, NOT A YY/MM/DD    *
003400*                         FIELD, SO NO WINDOWING CHANGE WAS     *
003500*                         NEEDED HERE.  LOGGED FOR THE AUDIT.   *
003600*  04/27/06 MTS  CHG-0689  ADDED THE KEY-VIEW REDEFINITION        CHG-0689
003700*                         THE IN-MEMORY STORE TABLE SEARCH IN   *
003800*                         FEECALC.                              *
003900*                                                                *
004000******************************************************************
004100     05  WX-STATION-NAME             PIC X(20).
004200     05  WX-WMO-CODE                 PIC X(10).
004300     05  WX-AIR-TEMP                 PIC S9(3)V9(1)
004400                                      SIGN IS LEADING SEPARATE.
004500     05  WX-AIR-TEMP-PRESENT         PIC 9(1).
004600         88  WX-AIR-TEMP-OK                VALUE 1.
004700         88  WX-AIR-TEMP-MISSING           VALUE 0.
004800     05  WX-WIND-SPEED               PIC S9(3)V9(1)
004900                                      SIGN IS LEADING SEPARATE.
005000     05  WX-WIND-SPEED-PRESENT       PIC 9(1).
005100         88  WX-WIND-SPEED-OK              VALUE 1.
005200         88  WX-WIND-SPEED-MISSING         VALUE 0.
005300     05  WX-PHENOMENON               PIC X(40).
005400     05  WX-OBS-TIMESTAMP            PIC 9(10).
