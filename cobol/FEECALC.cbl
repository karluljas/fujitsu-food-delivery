000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.     FEECALC.
000300 AUTHOR.         K. ALLIKSOO.
000400 INSTALLATION.   BALTIC COURIER DP CTR.
000500 DATE-WRITTEN.   05/02/88.
000600 DATE-COMPILED.  05/02/88.
000700 SECURITY.       NON-CONFIDENTIAL.
000800****************************************************************
000900*  FEECALC - COURIER DELIVERY FEE CALCULATION                  *
001000*                                                                *
001100*  READS ONE FEE-CALCULATION REQUEST AT A TIME (CITY, VEHICLE, *
001200*  OPTIONAL AS-OF TIME) AND WRITES BACK A FEE RESULT ROW FOR   *
001300*  EACH ONE, IN THE ORDER THE REQUESTS ARRIVED.  THE WEATHER   *
001400*  STORE BUILT BY WXLOAD IS READ ONCE AT STARTUP INTO A TABLE  *
001500*  SO EVERY REQUEST CAN BE ANSWERED WITHOUT RE-READING THE     *
001600*  STORE FILE.                                                  *
001700*                                                                *
001800*  A RESULT IS "O" (OK, FEE COMPUTED), "F" (FORBIDDEN - THE    *
001900*  VEHICLE CANNOT RUN IN THESE CONDITIONS) OR "N" (NO USABLE   *
002000*  WEATHER ROW COULD BE FOUND FOR THE STATION).                 *
002100*                                                                *
002200*  THE RULE REFERENCE FILE IS OPTIONAL AND IS NEVER USED TO    *
002300*  CALCULATE A FEE - IT ONLY LETS OPERATIONS CONFIRM THAT THE  *
002400*  RATE TABLES CODED BELOW STILL MATCH WHAT RATING PUBLISHED.  *
002500*  A MISMATCH IS LOGGED, NOT CORRECTED, BY THIS PROGRAM.        *
002600*                                                                *
002700*------------------------------------------------------------  *
002800*                                                                *
002900*  CHANGE ACTIVITY :                                            *
003000*                                                                *
003100*  DATE     BY   REQUEST   REMARKS                              *
003200*  -------- ---- --------- -----------------------------------  *
003300*  05/02/88 KA   CHG-0051  ORIGINAL PROGRAM - TALLINN AND         CHG-0051
003400*                         TARTU ONLY.                            *
003500*  09/02/89 KA   CHG-0118  ADDED PARNU RATE TABLE ROW.            CHG-0118
003600*  02/18/91 RPV  CHG-0203  CITY AND STATION NAMES ARE NOW         CHG-0203
003700*                         ASCII-ONLY THROUGHOUT - MATCHES       *
003800*                         THE CHANGE MADE IN WXLOAD.            *
003900*  07/11/92 RPV  CHG-0277  ADDED THE WIND SPEED FORBIDDEN         CHG-0277
004000*                         CHECK FOR BICYCLE COURIERS AFTER     *
004100*                         THE STORM SEASON CLAIMS.              *
004200*  06/30/93 RPV  CHG-0341  PHENOMENON TEXT SCAN ADDED - RE        CHG-0341
004300*                         THE FREE-TEXT CONDITION FIELD FOR     *
004400*                         GLAZE, HAIL, THUNDER, SNOW, SLEET     *
004500*                         AND RAIN.  WIND IS STILL CHECKED      *
004600*                         BEFORE PHENOMENON - DISPATCH WANTS    *
004700*                         THE WIND REASON ON THE TICKET WHEN    *
004800*                         BOTH APPLY.                            *
004900*  09/09/98 KA   CHG-0502  Y2K REVIEW - ALL TIMESTAMPS HAN        CHG-0502
005000*                         HERE ARE UNIX EPOCH SECOND COUNTS,    *
005100*                         NOT DATE FIELDS.  NO WINDOWING WAS    *
005200*                         REQUIRED.  LOGGED FOR THE AUDIT.      *
005300*  04/27/06 MTS  CHG-0689  WEATHER RECORD LAYOUT MOVED TO         CHG-0689
005400*                         WXRECRD COPYBOOK, SHARED WITH         *
005500*                         WXLOAD.                                *
005600*  03/19/09 MTS  CHG-0742  ADDED THE OPTIONAL RULE REFEREN        CHG-0742
005700*                         FILE CROSS-CHECK PASS AT STARTUP -    *
005800*                         RATING WANTED A WAY TO CONFIRM THE    *
005900*                         CODED TABLES WITHOUT CHANGING HOW     *
006000*                         THE FEE IS ACTUALLY COMPUTED.          *
006100*  11/14/11 DP   CHG-0814  WEATHER STORE TABLE RAISED FROM        CHG-0814
006200*                         TO 2000 ROWS - STORE FILE OUTGREW     *
006300*                         THE OLD LIMIT DURING STORM WEEK.       *
006400*  08/06/13 MTS  CHG-0861  RULE TYPE LITERALS IN 185 WERE LEFT    CHG-0861
006500*                         OVER FROM AN EARLY DRAFT AND NEVER     *
006600*                         MATCHED WHAT RATING ACTUALLY PUTS ON   *
006700*                         THE REFERENCE FILE - EVERY AIR TEMP,   *
006800*                         WIND SPEED AND PHENOMENON ROW WAS      *
006900*                         FALLING THROUGH TO OTHER AND NEVER     *
007000*                         GETTING CHECKED.  CORRECTED THE        *
007100*                         LITERALS AND ADDED 187/188/189 SO ALL  *
007200*                         FOUR RULE TYPES ARE NOW VERIFIED       *
007300*                         AGAINST THE CODED TABLES, NOT JUST     *
007400*                         BASE FEE.                               *
007500*  08/06/13 MTS  CHG-0861  (CONT'D) ALSO ADDED THE BOUNDARY       CHG-0861
007600*                         SEMANTICS COMMENTARY AHEAD OF 540/550 -  *
007700*                         THIS WAS THE SECOND TIME A MAINTAINER    *
007800*                         MISREAD THE TWO-LEG RANGE TEST AS A      *
007900*                         SINGLE RANGE AND "SIMPLIFIED" IT WRONG   *
008000*                         IN A PRIOR DRAFT.  SEE THE PARAGRAPH     *
008100*                         HEADERS, NOT JUST THIS LOG ENTRY.         *
008120*  08/06/13 MTS  CHG-0862  WX-CITY-STATION-CONSTANTS CARRIED      CHG-0862
008140*                         PLAIN-ASCII STATION NAMES ('TORAVERE',  *
008150*                         'PARNU' W/O DIACRITICS) - 510-RESOLVE-  *
008160*                         STATION/520-FIND-WEATHER-ROW COULD      *
008170*                         NEVER MATCH THE ROW WXLOAD ACTUALLY     *
008180*                         STORES FOR TARTU OR PARNU, SO THOSE     *
008190*                         TWO CITIES WERE PINNED TO RESULT-       *
008195*                         STATUS "N" FOREVER.  CORRECTED THE      *
008196*                         LITERALS BELOW TO MATCH THE FEED         *
008197*                         VENDOR'S OWN SPELLING - SEE CHG-0862    CHG-0862
008198*                         IN WXLOAD FOR THE OTHER HALF OF THIS    *
008199*                         FIX.                                     *
008210*  08/09/13 MTS  CHG-0863  THE COPY WXRECRD UNDER WX-STORE-ENTRY  CHG-0863
008220*                         WAS PULLING THE MEMBER'S 05-LEVEL       *
008230*                         FIELDS IN AS SIBLINGS OF WX-STORE-ENTRY, *
008240*                         NOT SUBORDINATE TO IT - THE OCCURS GROUP*
008245*                         HAD NO ELEMENTARY ITEMS UNDER IT AND    *
008250*                         WX-STORE-TABLE-KEYS BELOW WAS REDEFINING*
008255*                         A TABLE THAT WAS NEVER ACTUALLY 2000    *
008260*                         ROWS OF 92 BYTES.  ADDED THE REPLACING  *
008265*                         PHRASE TO BUMP THE MEMBER TO THE 10     *
008270*                         LEVEL SO IT NESTS UNDER THE OCCURS THE  *
008275*                         SAME WAY WX-STORE-TABLE-KEYS ALREADY    *
008280*                         DOES A FEW LINES DOWN.                  *
008285*                                                                *
008300****************************************************************
008400
008500 ENVIRONMENT DIVISION.
008600 CONFIGURATION SECTION.
008700 SOURCE-COMPUTER.  IBM-390.
008800 OBJECT-COMPUTER.  IBM-390.
008900*    UPSI-0 TURNS ON THE SEARCH-FAILURE TRACE SWITCH BELOW - NOT
009000*    WIRED TO ANY DISPLAY YET, RESERVED FOR THE NEXT TIME RATING
009100*    ASKS FOR A ROW-BY-ROW DUMP OF THE CROSS-CHECK PASS.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     CLASS WX-ALPHA-CLASS IS 'A' THRU 'Z' 'a' THRU 'z' SPACE
009500     UPSI-0 ON WX-RULE-TRACE-SW.
009600
009700*    FOUR FILES - THE WEATHER STORE (INPUT, BUILT BY WXLOAD), THE
009800*    FEE REQUEST AND RESULT FILES, AND THE OPTIONAL RULE
009900*    REFERENCE FILE USED ONLY FOR THE STARTUP CROSS-CHECK.
010000 INPUT-OUTPUT SECTION.
010100 FILE-CONTROL.
010200     SELECT WXSTORE  ASSIGN TO WXSTORE
010300            ORGANIZATION IS SEQUENTIAL.
010400
010500     SELECT FEEREQ   ASSIGN TO FEEREQ
010600            ORGANIZATION IS SEQUENTIAL.
010700
010800     SELECT FEERES   ASSIGN TO FEERES
010900            ORGANIZATION IS SEQUENTIAL.
011000
011100     SELECT OPTIONAL FEERULE ASSIGN TO FEERULE
011200            ORGANIZATION IS SEQUENTIAL
011300            FILE STATUS IS FEERULE-STATUS.
011400
011500 DATA DIVISION.
011600 FILE SECTION.
011700*    SAME 92-BYTE LAYOUT WXLOAD WRITES - SEE WXRECRD COPYBOOK.
011800*    THIS PROGRAM OPENS WXSTORE INPUT ONLY, NEVER EXTEND - IT
011900*    NEVER ADDS TO THE STORE, ONLY READS IT ONCE AT STARTUP.
012000 FD  WXSTORE
012100     RECORDING MODE IS F
012200     LABEL RECORDS ARE STANDARD
012300     RECORD CONTAINS 92 CHARACTERS
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS WXSTORE-RECORD.
012600 01  WXSTORE-RECORD                  PIC X(92).
012700
012800*    ONE FEE-CALCULATION REQUEST PER RECORD - CITY, VEHICLE,
012900*    AND AN OPTIONAL AS-OF TIMESTAMP (ZERO MEANS "LATEST").
013000 FD  FEEREQ
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     RECORD CONTAINS 24 CHARACTERS
013400     BLOCK CONTAINS 0 RECORDS
013500     DATA RECORD IS FEEREQ-RECORD.
013600 01  FEEREQ-RECORD                   PIC X(24).
013700 01  FEEREQ-FIELDS REDEFINES FEEREQ-RECORD.
013800     05  FR-CITY-CODE                PIC X(07).
013900     05  FR-VEHICLE-CODE             PIC X(07).
014000     05  FR-REQUEST-TIMESTAMP        PIC 9(10).
014100
014200*    ONE FEE-RESULT PER REQUEST, WRITTEN IN REQUEST ORDER.
014300*    FS-ERROR-MESSAGE IS ONLY FILLED WHEN STATUS IS 'F' OR 'N' -
014400*    IT IS SPACES ON A NORMAL 'O' RESULT.
014500 FD  FEERES
014600     RECORDING MODE IS F
014700     LABEL RECORDS ARE STANDARD
014800     RECORD CONTAINS 67 CHARACTERS
014900     BLOCK CONTAINS 0 RECORDS
015000     DATA RECORD IS FEERES-RECORD.
015100 01  FEERES-RECORD                   PIC X(67).
015200 01  FEERES-FIELDS REDEFINES FEERES-RECORD.
015300     05  FS-RESULT-STATUS            PIC X(01).
015400     05  FS-DELIVERY-FEE             PIC S9(3)V99
015500                                      SIGN IS LEADING SEPARATE.
015600     05  FS-ERROR-MESSAGE            PIC X(60).
015700
015800*    REFERENCE COPY OF RATING'S SEED DATA - SEE 185 AND THE
015900*    HEADER BANNER.  RULE-CITY/RULE-VEHICLE ARE BLANK ON ROWS
016000*    THAT ARE NOT CITY- OR VEHICLE-SPECIFIC (AIR TEMP, WIND
016100*    SPEED AND PHENOMENON ROWS).
016200 FD  FEERULE
016300     RECORDING MODE IS F
016400     LABEL RECORDS ARE STANDARD
016500     RECORD CONTAINS 45 CHARACTERS
016600     BLOCK CONTAINS 0 RECORDS
016700     DATA RECORD IS FEERULE-RECORD.
016800 01  FEERULE-RECORD                  PIC X(45).
016900 01  FEERULE-FIELDS REDEFINES FEERULE-RECORD.
017000     05  FU-RULE-TYPE                PIC X(10).
017100     05  FU-RULE-CITY                PIC X(07).
017200     05  FU-RULE-VEHICLE             PIC X(07).
017300     05  FU-RULE-CONDITION           PIC X(15).
017400     05  FU-RULE-FEE                 PIC S9(3)V99
017500                                      SIGN IS LEADING SEPARATE.
017600
017700 WORKING-STORAGE SECTION.
017800
017900*    '05' ON THE OPEN MEANS THE OPTIONAL FILE WAS NOT PRESENT -
018000*    NOT AN ERROR, JUST A RUN WITHOUT A REFERENCE FILE TO CHECK.
018100 01  FEERULE-STATUS                  PIC X(02) VALUE SPACES.
018200     88  FEERULE-FOUND-OK                 VALUE '00'.
018300     88  FEERULE-NOT-FOUND                VALUE '05'.
018400
018500*    ONE SWITCH PER EOF/FLAG NEEDED ACROSS THE PROGRAM - GROUPED
018600*    HERE RATHER THAN SCATTERED SO HOUSEKEEPING CAN INITIALIZE
018700*    THEM ALL IN ONE INITIALIZE STATEMENT.
018800 01  WX-SWITCHES-FC.
018900     05  WX-END-OF-REQUESTS-SW       PIC X(01) VALUE SPACE.
019000         88  WX-END-OF-REQUESTS            VALUE 'Y'.
019100     05  WX-STORE-EOF-SW             PIC X(01) VALUE SPACE.
019200         88  WX-STORE-EOF                  VALUE 'Y'.
019300     05  WX-RULE-EOF-SW              PIC X(01) VALUE SPACE.
019400         88  FEERULE-EOF                   VALUE 'Y'.
019500     05  WX-RULE-ABSENT-SW           PIC X(01) VALUE SPACE.
019600         88  FEERULE-ABSENT                VALUE 'Y'.
019700     05  WX-CITY-FOUND-SW            PIC X(01) VALUE SPACE.
019800         88  WX-CITY-KNOWN                 VALUE 'Y'.
019900         88  WX-CITY-UNKNOWN               VALUE 'N'.
020000     05  WX-ROW-FOUND-SW             PIC X(01) VALUE SPACE.
020100         88  WX-ROW-FOUND                  VALUE 'Y'.
020200     05  WX-FORBIDDEN-SW             PIC X(01) VALUE SPACE.
020300         88  WX-FORBIDDEN                  VALUE 'Y'.
020400     05  WX-RULE-TRACE-SW            PIC X(01) VALUE SPACE.
020500     05  FILLER                      PIC X(12).
020600
020700*    RUN COUNTERS - RECS READ, STORE ROWS PRELOADED, A WORKING
020800*    SUBSCRIPT PAIR FOR THE LATEST-ROW SCAN (522), AND THE
020900*    THREE RESULT-STATUS TALLIES DISPLAYED AT 900-WRAP-UP.
021000*    ALL COMP PER SHOP STANDARD FOR COUNTERS/SUBSCRIPTS.
021100 77  WX-FEEREQ-RECS-READ             PIC S9(7) COMP.
021200 77  WX-STORE-COUNT                  PIC S9(7) COMP.
021300 77  WX-TBL-IDX                      PIC S9(7) COMP.
021400 77  WX-BEST-IDX                     PIC S9(7) COMP.
021500 77  WX-BEST-TIMESTAMP               PIC 9(10) COMP.
021600 77  WX-PHENOM-MATCH-CT              PIC S9(3) COMP.
021700 77  WX-RESULTS-OK                   PIC S9(7) COMP.
021800 77  WX-RESULTS-FORBIDDEN            PIC S9(7) COMP.
021900 77  WX-RESULTS-NODATA               PIC S9(7) COMP.
022000
022100*    THE FOUR FEE COMPONENTS ACCUMULATED ACROSS 530/540/550/560
022200*    AND SUMMED IN 570 - ZONED DISPLAY-CLASS DECIMAL, NOT COMP,
022300*    SINCE THESE ARE MONEY, NOT SUBSCRIPTS.
022400 77  WX-BASE-FEE-AMT                 PIC S9(3)V99.
022500 77  WX-AIR-TEMP-FEE-AMT             PIC S9(3)V99.
022600 77  WX-WIND-FEE-AMT                 PIC S9(3)V99.
022700 77  WX-PHENOM-FEE-AMT               PIC S9(3)V99.
022800
022900*    WX-TARGET-STATION HOLDS THE STATION NAME 510 RESOLVED FROM
023000*    THE REQUEST'S CITY CODE - WHATEVER 520 SCANS THE STORE FOR.
023100*    WX-PHENOM-UPPER IS THE UPPERCASED WORKING COPY OF THE
023200*    CHOSEN ROW'S PHENOMENON TEXT, BUILT BY 565 SO THE KEYWORD
023300*    SCAN IS NOT CASE-SENSITIVE AGAINST WHATEVER CASE THE FEED
023400*    ORIGINALLY CARRIED.
023500 01  WX-TARGET-STATION               PIC X(20).
023600 01  WX-PHENOM-UPPER                 PIC X(40).
023700
023800*    THE ONE WEATHER ROW 522/523 PICKED FOR THIS REQUEST, COPIED
023900*    OUT OF THE PRELOADED STORE TABLE SO THE FEE PARAGRAPHS NEVER
024000*    HAVE TO CARE ABOUT THE TABLE SUBSCRIPT AGAIN.  THE TWO
024100*    -PRESENT FLAGS CARRY FORWARD WHATEVER WXLOAD RECORDED WHEN
024200*    A READING WAS MISSING ON THE ORIGINAL FEED.
024300 01  WX-CHOSEN-WEATHER.
024400     05  WX-CHOSEN-AIR-TEMP              PIC S9(3)V9(1).
024500     05  WX-CHOSEN-AIR-TEMP-PRESENT      PIC 9(1).
024600     05  WX-CHOSEN-WIND-SPEED            PIC S9(3)V9(1).
024700     05  WX-CHOSEN-WIND-SPEED-PRESENT    PIC 9(1).
024800     05  WX-CHOSEN-PHENOMENON            PIC X(40).
024900     05  FILLER                          PIC X(08).
025000
025100*    WEATHER STORE - LOADED ONCE AT STARTUP, SCANNED PER
025200*    REQUEST.  THE KEY VIEW BELOW REDEFINES THE SAME TABLE
025300*    SO THE STATION/TIMESTAMP SCAN DOES NOT HAVE TO MENTION
025400*    THE WEATHER FIELDS IT IS NOT COMPARING.
025410*    THE REPLACING BELOW BUMPS WXRECRD'S FIELDS FROM THE 05
025420*    LEVEL THE MEMBER IS WRITTEN AT TO THE 10 LEVEL SO THEY
025430*    NEST UNDER THE OCCURS INSTEAD OF SITTING BESIDE IT
025440*    (CHG-0863).
025500 01  WX-STORE-TABLE.
025600     05  WX-STORE-ENTRY OCCURS 2000 TIMES.
025650         COPY WXRECRD REPLACING LEADING ==05== BY ==10==.
025800
025900 01  WX-STORE-TABLE-KEYS REDEFINES WX-STORE-TABLE.
026000     05  WX-STORE-KEY-ENTRY OCCURS 2000 TIMES.
026100         10  WX-KEY-STATION           PIC X(20).
026200         10  FILLER                   PIC X(10).
026300         10  FILLER                   PIC X(12).
026400         10  FILLER                   PIC X(40).
026500         10  WX-KEY-TIMESTAMP         PIC 9(10).
026600
026700*    CITY TO STATION TABLE - ONE ROW PER DELIVERY ZONE WE
026800*    SERVE.  REDEFINED FROM FLAT CONSTANTS THE WAY THE SHOP
026810*    HAS ALWAYS BUILT SMALL LOOKUP TABLES.  THE CITY CODE IS
026820*    DISPATCH'S OWN ASCII-ONLY SHORTHAND (PARNU, NO DIACRITIC),
026830*    BUT THE STATION NAME IS THE FEED VENDOR'S SPELLING AND
026840*    CARRIES ITS DIACRITICS (CHG-0862) - THE TWO ARE DIFFERENT
026850*    VOCABULARIES AND MUST NOT BE MADE TO MATCH.
027000 01  WX-CITY-STATION-CONSTANTS.
027100     05  WX-CS-1                     PIC X(27)
027200         VALUE 'TALLINNTallinn-Harku       '.
027300     05  WX-CS-2                     PIC X(27)
027400         VALUE 'TARTU  Tartu-Tõravere      '.
027500     05  WX-CS-3                     PIC X(27)
027600         VALUE 'PARNU  Pärnu               '.
027700 01  WX-CITY-STATION-TABLE REDEFINES WX-CITY-STATION-CONSTANTS.
027800     05  WX-CS-ROW OCCURS 3 TIMES
027900             INDEXED BY WX-CS-IDX.
028000         10  WX-CS-CITY               PIC X(07).
028100         10  WX-CS-STATION            PIC X(20).
028200
028300*    REGIONAL BASE FEE TABLE - CITY/VEHICLE RATE MATRIX.
028400*    NINE ROWS, THREE CITIES BY THREE VEHICLE TYPES.
028500 01  WX-BASE-FEE-CONSTANTS.
028600     05  WX-BF-1                     PIC X(19)
028700         VALUE 'TALLINNCAR    00400'.
028800     05  WX-BF-2                     PIC X(19)
028900         VALUE 'TALLINNSCOOTER00350'.
029000     05  WX-BF-3                     PIC X(19)
029100         VALUE 'TALLINNBIKE   00300'.
029200     05  WX-BF-4                     PIC X(19)
029300         VALUE 'TARTU  CAR    00350'.
029400     05  WX-BF-5                     PIC X(19)
029500         VALUE 'TARTU  SCOOTER00300'.
029600     05  WX-BF-6                     PIC X(19)
029700         VALUE 'TARTU  BIKE   00250'.
029800     05  WX-BF-7                     PIC X(19)
029900         VALUE 'PARNU  CAR    00300'.
030000     05  WX-BF-8                     PIC X(19)
030100         VALUE 'PARNU  SCOOTER00250'.
030200     05  WX-BF-9                     PIC X(19)
030300         VALUE 'PARNU  BIKE   00200'.
030400 01  WX-BASE-FEE-TABLE REDEFINES WX-BASE-FEE-CONSTANTS.
030500     05  WX-BF-ROW OCCURS 9 TIMES
030600             INDEXED BY WX-BF-IDX.
030700         10  WX-BF-CITY               PIC X(07).
030800         10  WX-BF-VEHICLE            PIC X(07).
030900         10  WX-BF-AMOUNT             PIC 9(3)V99.
031000
031100*    AIR TEMPERATURE RULE ROWS - CORRESPOND TO THE TWO BRACKETS
031200*    TESTED IN 540 (BELOW -10 AND THE -10 UP TO 1 BAND).  THE
031300*    CONDITION LABEL IS WHAT RATING PRINTS ON THE REFERENCE FILE,
031400*    NOT SOMETHING THIS PROGRAM PARSES - IT IS ONLY A MATCH KEY.
031500 01  WX-AIRTEMP-CHECK-CONSTANTS.
031600     05  WX-AT-1                     PIC X(20)
031700         VALUE '< -10          00100'.
031800     05  WX-AT-2                     PIC X(20)
031900         VALUE '[-10,1)        00050'.
032000 01  WX-AIRTEMP-CHECK-TABLE REDEFINES WX-AIRTEMP-CHECK-CONSTANTS.
032100     05  WX-AT-ROW OCCURS 2 TIMES
032200             INDEXED BY WX-AT-IDX.
032300         10  WX-AT-CONDITION          PIC X(15).
032400         10  WX-AT-FEE                PIC 9(3)V99.
032500
032600*    WIND SPEED RULE ROWS - BICYCLE ONLY.  THE FORBIDDEN ROW
032700*    CARRIES FEE 00000 ON THE REFERENCE FILE - NO FEE IS EVER
032800*    CHARGED WHEN THE COURIER IS TURNED AWAY.
032900 01  WX-WINDSPD-CHECK-CONSTANTS.
033000     05  WX-WS-1                     PIC X(20)
033100         VALUE '> 20           00000'.
033200     05  WX-WS-2                     PIC X(20)
033300         VALUE '(9,20]         00050'.
033400 01  WX-WINDSPD-CHECK-TABLE REDEFINES WX-WINDSPD-CHECK-CONSTANTS.
033500     05  WX-WS-ROW OCCURS 2 TIMES
033600             INDEXED BY WX-WS-IDX.
033700         10  WX-WS-CONDITION          PIC X(15).
033800         10  WX-WS-FEE                PIC 9(3)V99.
033900
034000*    PHENOMENON RULE ROWS - ONE PER KEYWORD SCANNED IN 565, SAME
034100*    AS RATING SEEDS THEM ON THE REFERENCE FILE.  GLAZE, HAIL AND
034200*    THUNDER ARE FORBIDDEN ROWS (FEE 00000); SNOW/SLEET AND RAIN
034300*    CARRY THE SURCHARGE AMOUNT.
034400 01  WX-PHENOM-CHECK-CONSTANTS.
034500     05  WX-PH-1                     PIC X(20)
034600         VALUE 'GLAZE          00000'.
034700     05  WX-PH-2                     PIC X(20)
034800         VALUE 'HAIL           00000'.
034900     05  WX-PH-3                     PIC X(20)
035000         VALUE 'THUNDER        00000'.
035100     05  WX-PH-4                     PIC X(20)
035200         VALUE 'SNOW           00100'.
035300     05  WX-PH-5                     PIC X(20)
035400         VALUE 'SLEET          00100'.
035500     05  WX-PH-6                     PIC X(20)
035600         VALUE 'RAIN           00050'.
035700 01  WX-PHENOM-CHECK-TABLE REDEFINES WX-PHENOM-CHECK-CONSTANTS.
035800     05  WX-PH-ROW OCCURS 6 TIMES
035900             INDEXED BY WX-PH-IDX.
036000         10  WX-PH-CONDITION          PIC X(15).
036100         10  WX-PH-FEE                PIC 9(3)V99.
036200
036300 PROCEDURE DIVISION.
036400*    MAINLINE - HOUSEKEEPING ONCE, THEN ONE PASS OF 500 PER
036500*    FEE-REQUEST RECORD, THEN WRAP-UP.  NO CONTROL BREAKS, NO
036600*    SORT STEP - REQUESTS ARE ANSWERED IN THE ORDER THEY ARRIVE.
036700 000-MAIN-LINE.
036800     PERFORM 100-HOUSEKEEPING THRU 100-EXIT.
036900     PERFORM 500-PROCESS-FEEREQ THRU 500-EXIT
037000             UNTIL WX-END-OF-REQUESTS.
037100     PERFORM 900-WRAP-UP THRU 900-EXIT.
037200     MOVE +0 TO RETURN-CODE.
037300     GOBACK.
037400
037500*    OPENS ALL FILES, PRELOADS THE WEATHER STORE AND THE RULE
037600*    REFERENCE CROSS-CHECK, THEN PRIMES THE FEE-REQUEST READ SO
037700*    500-PROCESS-FEEREQ CAN TEST WX-END-OF-REQUESTS RIGHT AWAY ON
037800*    AN EMPTY INPUT FILE WITHOUT A SPECIAL CASE FOR IT.
037900 100-HOUSEKEEPING.
038000     DISPLAY 'FEECALC - DELIVERY FEE CALCULATION STARTING'.
038100     INITIALIZE WX-SWITCHES-FC, WX-CHOSEN-WEATHER.
038200     MOVE +0 TO WX-FEEREQ-RECS-READ, WX-STORE-COUNT,
038300                WX-RESULTS-OK, WX-RESULTS-FORBIDDEN,
038400                WX-RESULTS-NODATA.
038500     PERFORM 200-OPEN-FILES THRU 200-EXIT.
038600     PERFORM 210-LOAD-WEATHER-STORE THRU 210-EXIT.
038700     PERFORM 180-LOAD-RULE-REFERENCE THRU 180-EXIT.
038800     PERFORM 400-READ-FEEREQ THRU 400-EXIT.
038900 100-EXIT.
039000     EXIT.
039100
039200*    FEERULE IS OPENED SEPARATELY IN 180 BELOW, NOT HERE - IT IS
039300*    OPTIONAL AND MAY NOT EXIST ON A GIVEN RUN.
039400 200-OPEN-FILES.
039500     OPEN INPUT  WXSTORE.
039600     OPEN INPUT  FEEREQ.
039700     OPEN OUTPUT FEERES.
039800 200-EXIT.
039900     EXIT.
040000
040100*    READS THE ENTIRE WEATHER STORE INTO WX-STORE-TABLE ONE TIME,
040200*    AT STARTUP - EVERY FEE-REQUEST AFTER THIS POINT IS ANSWERED
040300*    FROM THE IN-MEMORY TABLE, NOT BY RE-READING THE STORE FILE.
040400 210-LOAD-WEATHER-STORE.
040500     PERFORM 215-READ-WXSTORE THRU 215-EXIT.
040600     PERFORM 220-APPEND-STORE-ENTRY THRU 220-EXIT
040700             UNTIL WX-STORE-EOF.
040800     CLOSE WXSTORE.
040900 210-EXIT.
041000     EXIT.
041100
041200*    PLAIN SEQUENTIAL READ, ONE RECORD AT A TIME - NOTHING
041300*    CLEVER HERE, THE TABLE BUILDING HAPPENS IN 220 BELOW.
041400 215-READ-WXSTORE.
041500     READ WXSTORE
041600         AT END
041700             SET WX-STORE-EOF TO TRUE
041800     END-READ.
041900 215-EXIT.
042000     EXIT.
042100
042200*    2000 ROWS IS THE TABLE LIMIT (RAISED FROM AN EARLIER, SMALLER
042300*    SIZE BY CHG-0814) - A STORE FILE THAT OUTGROWS IT STILL RUN  CHG-0814
042400*    IT JUST STOPS LOADING NEW ROWS AND SAYS SO ON THE CONSOLE
042500*    RATHER THAN ABENDING.
042600 220-APPEND-STORE-ENTRY.
042700     IF WX-STORE-COUNT < 2000
042800         ADD 1 TO WX-STORE-COUNT
042900         MOVE WXSTORE-RECORD TO WX-STORE-ENTRY(WX-STORE-COUNT)
043000     ELSE
043100         DISPLAY 'FEECALC - WEATHER STORE TABLE FULL, ROW ' ,
043200                 'DROPPED'
043300     END-IF.
043400     PERFORM 215-READ-WXSTORE THRU 215-EXIT.
043500 220-EXIT.
043600     EXIT.
043700
043800*    THE REFERENCE FILE IS OPTIONAL (CHG-0742) - IF IT IS NOT ON  CHG-0742
043900*    THIS RUN'S JCL, FEERULE-NOT-FOUND IS SET ON THE OPEN AND THIS
044000*    PARAGRAPH SIMPLY SKIPS THE CROSS-CHECK PASS BELOW INSTEAD OF
044100*    ABENDING.  EITHER WAY, FEE CALCULATION ITSELF NEVER TOUCHES
044200*    THIS FILE - SEE THE NOTE AHEAD OF 185.
044300 180-LOAD-RULE-REFERENCE.
044400     OPEN INPUT FEERULE.
044500     IF FEERULE-NOT-FOUND
044600         SET FEERULE-ABSENT TO TRUE
044700         SET FEERULE-EOF    TO TRUE
044800     ELSE
044900         PERFORM 182-READ-FEERULE THRU 182-EXIT
045000     END-IF.
045100     PERFORM 185-VERIFY-RULE-ROW THRU 185-EXIT
045200             UNTIL FEERULE-EOF.
045300     IF NOT FEERULE-ABSENT
045400         CLOSE FEERULE
045500     END-IF.
045600 180-EXIT.
045700     EXIT.
045800
045900*    SAME PATTERN AS 215 ABOVE, ONLY OVER THE OPTIONAL REFERENCE
046000*    FILE INSTEAD OF THE WEATHER STORE.
046100 182-READ-FEERULE.
046200     READ FEERULE
046300         AT END
046400             SET FEERULE-EOF TO TRUE
046500     END-READ.
046600 182-EXIT.
046700     EXIT.
046800
046900*    CHG-0861 - RATING'S REFERENCE FILE CARRIES ALL FOUR RULE     CHG-0861
047000*    TYPES, NOT JUST BASE FEE, SO ALL FOUR GET CHECKED AGAINST THE
047100*    CODED TABLES HERE.  A MISMATCH OR AN UNCODED ROW IS LOGGED TO
047200*    THE CONSOLE - IT DOES NOT STOP THE RUN AND DOES NOT CHANGE
047300*    WHAT ANY FEE REQUEST COMPUTES.  THIS PASS ONLY RUNS ONCE, AT
047400*    STARTUP, BEFORE THE FIRST FEE-REQUEST IS READ.
047500 185-VERIFY-RULE-ROW.
047600     IF NOT FEERULE-EOF
047700         EVALUATE FU-RULE-TYPE
047800             WHEN 'BASE_FEE  '
047900                 PERFORM 186-VERIFY-BASE-ROW THRU 186-EXIT
048000             WHEN 'AIR_TEMP  '
048100                 PERFORM 187-VERIFY-AIRTEMP-ROW THRU 187-EXIT
048200             WHEN 'WIND_SPEED'
048300                 PERFORM 188-VERIFY-WINDSPD-ROW THRU 188-EXIT
048400             WHEN 'PHENOMENON'
048500                 PERFORM 189-VERIFY-PHENOM-ROW THRU 189-EXIT
048600             WHEN OTHER
048700                 DISPLAY 'FEECALC - UNKNOWN RULE TYPE ON ' ,
048800                         'REFERENCE FILE: ' FU-RULE-TYPE
048900         END-EVALUATE
049000         PERFORM 182-READ-FEERULE THRU 182-EXIT
049100     END-IF.
049200 185-EXIT.
049300     EXIT.
049400
049500 186-VERIFY-BASE-ROW.
049600     SET WX-BF-IDX TO 1.
049700     SEARCH WX-BF-ROW
049800         AT END
049900             DISPLAY 'FEECALC - REFERENCE ROW NOT ON CODED ' ,
050000                     'TABLE: ' FU-RULE-CITY ' ' FU-RULE-VEHICLE
050100         WHEN WX-BF-CITY(WX-BF-IDX) = FU-RULE-CITY
050200              AND WX-BF-VEHICLE(WX-BF-IDX) = FU-RULE-VEHICLE
050300             IF WX-BF-AMOUNT(WX-BF-IDX) NOT = FU-RULE-FEE
050400                 DISPLAY 'FEECALC - BASE FEE MISMATCH FOR ' ,
050500                         FU-RULE-CITY ' ' FU-RULE-VEHICLE
050600             END-IF
050700     END-SEARCH.
050800 186-EXIT.
050900     EXIT.
051000
051100*    MATCHES ON RULE-CONDITION ALONE - AIR TEMP RULES ARE NOT
051200*    CITY OR VEHICLE SPECIFIC, THEY APPLY TO ANY SCOOTER OR BIKE.
051300 187-VERIFY-AIRTEMP-ROW.
051400     SET WX-AT-IDX TO 1.
051500     SEARCH WX-AT-ROW
051600         AT END
051700             DISPLAY 'FEECALC - REFERENCE ROW NOT ON CODED ' ,
051800                     'TABLE: AIR_TEMP ' FU-RULE-CONDITION
051900         WHEN WX-AT-CONDITION(WX-AT-IDX) = FU-RULE-CONDITION
052000             IF WX-AT-FEE(WX-AT-IDX) NOT = FU-RULE-FEE
052100                 DISPLAY 'FEECALC - AIR TEMP FEE MISMATCH FOR ' ,
052200                         FU-RULE-CONDITION
052300             END-IF
052400     END-SEARCH.
052500 187-EXIT.
052600     EXIT.
052700
052800*    MATCHES ON RULE-CONDITION ALONE - WIND SPEED RULES ARE
052900*    BICYCLE ONLY BUT THE REFERENCE FILE DOES NOT REPEAT THE
053000*    VEHICLE CODE ON EVERY ROW, SO CONDITION IS THE KEY HERE TOO.
053100 188-VERIFY-WINDSPD-ROW.
053200     SET WX-WS-IDX TO 1.
053300     SEARCH WX-WS-ROW
053400         AT END
053500             DISPLAY 'FEECALC - REFERENCE ROW NOT ON CODED ' ,
053600                     'TABLE: WIND_SPEED ' FU-RULE-CONDITION
053700         WHEN WX-WS-CONDITION(WX-WS-IDX) = FU-RULE-CONDITION
053800             IF WX-WS-FEE(WX-WS-IDX) NOT = FU-RULE-FEE
053900                 DISPLAY 'FEECALC - WIND SPEED FEE MISMATCH FOR ' ,
054000                         FU-RULE-CONDITION
054100             END-IF
054200     END-SEARCH.
054300 188-EXIT.
054400     EXIT.
054500
054600*    ONE REFERENCE ROW PER KEYWORD, MATCHED ON RULE-CONDITION THE
054700*    SAME WAY 187/188 MATCH THEIRS.
054800 189-VERIFY-PHENOM-ROW.
054900     SET WX-PH-IDX TO 1.
055000     SEARCH WX-PH-ROW
055100         AT END
055200             DISPLAY 'FEECALC - REFERENCE ROW NOT ON CODED ' ,
055300                     'TABLE: PHENOMENON ' FU-RULE-CONDITION
055400         WHEN WX-PH-CONDITION(WX-PH-IDX) = FU-RULE-CONDITION
055500             IF WX-PH-FEE(WX-PH-IDX) NOT = FU-RULE-FEE
055600                 DISPLAY 'FEECALC - PHENOMENON FEE MISMATCH FOR ' ,
055700                         FU-RULE-CONDITION
055800             END-IF
055900     END-SEARCH.
056000 189-EXIT.
056100     EXIT.
056200
056300*    PRIMED ONCE FROM 100-HOUSEKEEPING AND AGAIN AT THE BOTTOM OF
056400*    500 AFTER EACH REQUEST IS ANSWERED - THE SAME READ-AHEAD
056500*    PATTERN WXLOAD USES FOR ITS OWN FEED FILE.
056600 400-READ-FEEREQ.
056700*    A SHORT OR EMPTY FEEREQ FILE IS NOT AN ERROR - ZERO
056800*    REQUESTS PROCESSED IS A VALID, IF USELESS, RUN.
056900     READ FEEREQ
057000         AT END
057100             SET WX-END-OF-REQUESTS TO TRUE
057200     END-READ.
057300     IF NOT WX-END-OF-REQUESTS
057400         ADD 1 TO WX-FEEREQ-RECS-READ
057500     END-IF.
057600 400-EXIT.
057700     EXIT.
057800
057900*    ONE FEE-REQUEST IN, ONE FEE-RESULT OUT, EVERY TIME - EVEN
058000*    WHEN THE CITY IS UNKNOWN OR NO WEATHER ROW IS FOUND, 570
058100*    STILL RUNS AND FEERES STILL GETS A RECORD.  THE REST OF THE
058200*    CHAIN (530-560) ONLY RUNS WHEN WX-ROW-FOUND WAS SET BY 520 -
058300*    WITH NO WEATHER ROW THERE IS NOTHING TO COMPUTE A FEE FROM.
058400 500-PROCESS-FEEREQ.
058500*    SWITCHES AND FEE ACCUMULATORS ARE RESET HERE, NOT IN
058600*    100-HOUSEKEEPING - THEY MUST COME BACK TO A CLEAN STATE
058700*    BEFORE EVERY REQUEST, NOT JUST ONCE AT THE START OF THE RUN.
058800     MOVE 'N' TO WX-FORBIDDEN-SW.
058900     MOVE 'N' TO WX-ROW-FOUND-SW.
059000     MOVE 'N' TO WX-CITY-FOUND-SW.
059100     MOVE 0 TO WX-BASE-FEE-AMT, WX-AIR-TEMP-FEE-AMT,
059200               WX-WIND-FEE-AMT, WX-PHENOM-FEE-AMT.
059300
059400*    STEP 1 - WHERE IS THIS CITY'S WEATHER REPORTED FROM.
059500     PERFORM 510-RESOLVE-STATION THRU 510-EXIT.
059600
059700*    STEP 2 - THE LATEST (OR AS-OF) READING FOR THAT STATION.
059800*    SKIPPED OUTRIGHT WHEN THE CITY ITSELF IS NOT ONE WE SERVE.
059900     IF WX-CITY-KNOWN
060000         PERFORM 520-FIND-WEATHER-ROW THRU 520-EXIT
060100     END-IF.
060200
060300*    STEP 3 - THE FOUR FEE COMPONENTS, IN THE ORDER DISPATCH
060400*    WANTS THEM EVALUATED.  PHENOMENON IS SKIPPED ONCE WIND HAS
060500*    ALREADY FORBIDDEN THE TRIP - SEE THE NOTE AHEAD OF 550.
060600     IF WX-ROW-FOUND
060700         PERFORM 530-COMPUTE-BASE-FEE THRU 530-EXIT
060800         PERFORM 540-COMPUTE-AIR-TEMP-FEE THRU 540-EXIT
060900         PERFORM 550-COMPUTE-WIND-FEE THRU 550-EXIT
061000         IF NOT WX-FORBIDDEN
061100             PERFORM 560-COMPUTE-PHENOM-FEE THRU 560-EXIT
061200         END-IF
061300     END-IF.
061400
061500*    STEP 4 - ONE RESULT RECORD, ALWAYS, REGARDLESS OF WHICH OF
061600*    THE THREE OUTCOMES ABOVE APPLIED.
061700     PERFORM 570-BUILD-RESULT THRU 570-EXIT.
061800     WRITE FEERES-RECORD.
061900     PERFORM 400-READ-FEEREQ THRU 400-EXIT.
062000 500-EXIT.
062100     EXIT.
062200
062300*    CITY CODE ON THE REQUEST TO STATION NAME ON THE WEATHER
062400*    STORE - THE TWO ARE DIFFERENT VOCABULARIES (DISPATCH SPEAKS
062500*    CITIES, THE WEATHER FEED SPEAKS STATIONS) AND THIS IS THE
062600*    ONLY PLACE THE TWO ARE BROUGHT TOGETHER.
062700 510-RESOLVE-STATION.
062800     SET WX-CS-IDX TO 1.
062900     SEARCH WX-CS-ROW
063000         AT END
063100             SET WX-CITY-UNKNOWN TO TRUE
063200         WHEN WX-CS-CITY(WX-CS-IDX) = FR-CITY-CODE
063300             MOVE WX-CS-STATION(WX-CS-IDX) TO WX-TARGET-STATION
063400             SET WX-CITY-KNOWN TO TRUE
063500     END-SEARCH.
063600 510-EXIT.
063700     EXIT.
063800
063900*    SCANS THE WHOLE PRELOADED TABLE FOR THE TARGET STATION'S
064000*    LATEST ROW AT OR BEFORE THE REQUESTED TIME (OR THE LATEST
064100*    ROW OUTRIGHT WHEN NO TIME WAS REQUESTED - SEE 522).  A PLAIN
064200*    LINEAR SCAN, NOT A SEARCH, BECAUSE THE TABLE IS NOT SORTED BY
064300*    STATION OR TIME - IT IS APPEND ORDER OFF THE STORE FILE.
064400 520-FIND-WEATHER-ROW.
064500     MOVE 0 TO WX-BEST-TIMESTAMP.
064600     MOVE 0 TO WX-BEST-IDX.
064700     PERFORM 522-SCAN-STORE-ROW THRU 522-EXIT
064800             VARYING WX-TBL-IDX FROM 1 BY 1
064900             UNTIL WX-TBL-IDX > WX-STORE-COUNT.
065000     IF WX-BEST-IDX > 0
065100         SET WX-ROW-FOUND TO TRUE
065200         PERFORM 523-COPY-CHOSEN-ROW THRU 523-EXIT
065300     END-IF.
065400 520-EXIT.
065500     EXIT.
065600
065700*    WITH NO TIMESTAMP ON THE REQUEST (FR-REQUEST-TIMESTAMP = 0)
065800*    THIS KEEPS THE HIGHEST TIMESTAMP SEEN SO FAR FOR THE
065900*    STATION - THE LATEST READING, PERIOD.  WITH A TIMESTAMP ON
066000*    THE REQUEST IT KEEPS THE HIGHEST TIMESTAMP THAT DOES NOT
066100*    EXCEED IT - THE LATEST READING AT OR BEFORE THE REQUESTED
066200*    TIME.  EITHER WAY WX-BEST-IDX ENDS UP POINTING AT ONE ROW,
066300*    OR STAYS ZERO IF THE STATION NEVER APPEARS IN THE TABLE.
066400 522-SCAN-STORE-ROW.
066500*    WRONG STATION - NOTHING TO COMPARE, FALL THROUGH TO THE
066600*    NEXT SUBSCRIPT.
066700     IF WX-KEY-STATION(WX-TBL-IDX) = WX-TARGET-STATION
066800*        NO AS-OF TIME ON THE REQUEST - TRACK THE HIGHEST
066900*        TIMESTAMP SEEN SO FAR FOR THIS STATION.
067000         IF FR-REQUEST-TIMESTAMP = 0
067100             IF WX-KEY-TIMESTAMP(WX-TBL-IDX) > WX-BEST-TIMESTAMP
067200                 MOVE WX-KEY-TIMESTAMP(WX-TBL-IDX)
067300                                       TO WX-BEST-TIMESTAMP
067400                 MOVE WX-TBL-IDX       TO WX-BEST-IDX
067500             END-IF
067600         ELSE
067700*            AS-OF TIME GIVEN - TRACK THE HIGHEST TIMESTAMP THAT
067800*            DOES NOT EXCEED IT.
067900             IF WX-KEY-TIMESTAMP(WX-TBL-IDX) <=
068000                    FR-REQUEST-TIMESTAMP
068100                AND WX-KEY-TIMESTAMP(WX-TBL-IDX) >
068200                    WX-BEST-TIMESTAMP
068300                 MOVE WX-KEY-TIMESTAMP(WX-TBL-IDX)
068400                                       TO WX-BEST-TIMESTAMP
068500                 MOVE WX-TBL-IDX       TO WX-BEST-IDX
068600             END-IF
068700         END-IF
068800     END-IF.
068900 522-EXIT.
069000     EXIT.
069100
069200*    COPIES THE WINNING ROW OUT OF THE TABLE BY FIELD, NOT BY
069300*    WHOLE-RECORD MOVE - WX-CHOSEN-WEATHER HOLDS ITS OWN COPY SO
069400*    530-560 NEVER HAVE TO CARRY WX-BEST-IDX AROUND OR RISK IT
069500*    CHANGING UNDERNEATH THEM ON THE NEXT REQUEST.
069600 523-COPY-CHOSEN-ROW.
069700*    AIR TEMPERATURE READING AND ITS PRESENT/MISSING FLAG.
069800     MOVE WX-AIR-TEMP(WX-BEST-IDX)
069900                               TO WX-CHOSEN-AIR-TEMP.
070000     MOVE WX-AIR-TEMP-PRESENT(WX-BEST-IDX)
070100                               TO WX-CHOSEN-AIR-TEMP-PRESENT.
070200*    WIND SPEED READING AND ITS PRESENT/MISSING FLAG.
070300     MOVE WX-WIND-SPEED(WX-BEST-IDX)
070400                               TO WX-CHOSEN-WIND-SPEED.
070500     MOVE WX-WIND-SPEED-PRESENT(WX-BEST-IDX)
070600                               TO WX-CHOSEN-WIND-SPEED-PRESENT.
070700*    FREE-TEXT PHENOMENON FIELD - NO PRESENT/MISSING FLAG, A
070800*    BLANK FIELD SIMPLY MATCHES NO KEYWORD IN 565.
070900     MOVE WX-PHENOMENON(WX-BEST-IDX)
071000                               TO WX-CHOSEN-PHENOMENON.
071100 523-EXIT.
071200     EXIT.
071300
071400*    REGIONAL BASE FEE - STRAIGHT TABLE LOOKUP BY CITY AND
071500*    VEHICLE, NO WEATHER INVOLVED.  IF THE COMBINATION IS NOT ON
071600*    THE TABLE (SHOULD NEVER HAPPEN FOR THE THREE CITIES AND
071700*    THREE VEHICLE TYPES WE SERVE) THE BASE FEE IS ZERO RATHER
071800*    THAN ABENDING THE RUN OVER ONE BAD REQUEST RECORD.
071900 530-COMPUTE-BASE-FEE.
072000     SET WX-BF-IDX TO 1.
072100     SEARCH WX-BF-ROW
072200         AT END
072300             MOVE 0 TO WX-BASE-FEE-AMT
072400         WHEN WX-BF-CITY(WX-BF-IDX) = FR-CITY-CODE
072500              AND WX-BF-VEHICLE(WX-BF-IDX) = FR-VEHICLE-CODE
072600             MOVE WX-BF-AMOUNT(WX-BF-IDX) TO WX-BASE-FEE-AMT
072700     END-SEARCH.
072800 530-EXIT.
072900     EXIT.
073000
073100*    AIR TEMPERATURE SURCHARGE - SCOOTER AND BICYCLE ONLY, AND
073200*    ONLY WHEN THE CHOSEN WEATHER ROW ACTUALLY CARRIED A READING
073300*    (SEE WX-CHOSEN-AIR-TEMP-PRESENT - AN EMPTY FEED FIELD IS
073400*    "NOT PRESENT", NOT A ZERO DEGREE READING).  THE SECOND LEG
073500*    BELOW TESTS ONLY "< 1.0" BECAUSE THE COLDER BAND WAS ALREADY
073600*    TAKEN BY THE FIRST LEG - READ TOGETHER THE TWO LEGS ARE THE
073700*    SAME AS -10.0 <= TEMP < 1.0 FOR 0.50 AND TEMP < -10.0 FOR
073800*    1.00.  DO NOT "SIMPLIFY" THIS TO A SINGLE RANGE TEST - THIS
073900*    IS HOW RATING SPECIFIED IT AND HOW THE REFERENCE FILE ROWS
074000*    ARE WORDED (CHG-0861 TABLE, CONDITION "< -10" / "[-10,1)").  CHG-0861
074100 540-COMPUTE-AIR-TEMP-FEE.
074200     MOVE 0 TO WX-AIR-TEMP-FEE-AMT.
074300     IF (FR-VEHICLE-CODE = 'SCOOTER' OR
074400         FR-VEHICLE-CODE = 'BIKE   ')
074500        AND WX-CHOSEN-AIR-TEMP-PRESENT = 1
074600         IF WX-CHOSEN-AIR-TEMP < -10.0
074700             MOVE 1.00 TO WX-AIR-TEMP-FEE-AMT
074800         ELSE
074900             IF WX-CHOSEN-AIR-TEMP < 1.0
075000                 MOVE 0.50 TO WX-AIR-TEMP-FEE-AMT
075100             END-IF
075200         END-IF
075300     END-IF.
075400 540-EXIT.
075500     EXIT.
075600
075700*    WIND SPEED - BICYCLE ONLY.  OVER 20.0 TURNS THE COURIER AWAY
075800*    OUTRIGHT (FORBIDDEN, NO FEE AT ALL - SEE 500 AND 570).  THE
075900*    0.50 LEG TESTS ONLY "> 9.0" BECAUSE ANYTHING OVER 20.0 WAS
076000*    ALREADY CAUGHT ABOVE AND NEVER REACHES THIS LEG - THE TWO
076100*    LEGS TOGETHER ARE THE SAME AS 9.0 < WIND <= 20.0.  WIND IS
076200*    CHECKED BEFORE PHENOMENON (CHG-0277) SO A REQUEST THAT WOUL  CHG-0277
076300*    BE FORBIDDEN BOTH WAYS ALWAYS COMES BACK WITH THE WIND
076400*    REASON ON THE TICKET.
076500 550-COMPUTE-WIND-FEE.
076600     MOVE 0 TO WX-WIND-FEE-AMT.
076700     IF FR-VEHICLE-CODE = 'BIKE   '
076800        AND WX-CHOSEN-WIND-SPEED-PRESENT = 1
076900         IF WX-CHOSEN-WIND-SPEED > 20.0
077000             SET WX-FORBIDDEN TO TRUE
077100         ELSE
077200             IF WX-CHOSEN-WIND-SPEED > 9.0
077300                 MOVE 0.50 TO WX-WIND-FEE-AMT
077400             END-IF
077500         END-IF
077600     END-IF.
077700 550-EXIT.
077800     EXIT.
077900
078000*    WEATHER PHENOMENON SURCHARGE - SCOOTER AND BICYCLE ONLY.
078100*    THIS READS THE FREE-TEXT PHENOMENON FIELD OFF THE CHOSEN
078200*    WEATHER ROW, NOT A CODE, SO THE MATCH IN 565 IS A CASE-
078300*    INSENSITIVE SUBSTRING SCAN, NOT AN EQUALITY TEST.  A BLANK
078400*    PHENOMENON FIELD MATCHES NOTHING AND FALLS THROUGH TO 0.00.
078500 560-COMPUTE-PHENOM-FEE.
078600     MOVE 0 TO WX-PHENOM-FEE-AMT.
078700     IF FR-VEHICLE-CODE = 'SCOOTER' OR FR-VEHICLE-CODE = 'BIKE   '
078800         PERFORM 565-SCAN-PHENOMENON-TEXT THRU 565-EXIT
078900     END-IF.
079000 560-EXIT.
079100     EXIT.
079200
079300*    GLAZE, HAIL AND THUNDER ARE CHECKED FIRST AND EACH EXITS
079400*    IMMEDIATELY ON A MATCH (FORBIDDEN OUTRANKS ANY SURCHARGE) -
079500*    SNOW/SLEET AND RAIN ARE ONLY REACHED WHEN NONE OF THE THREE
079600*    FORBIDDEN WORDS WAS FOUND.  A ROW WITH BOTH "SNOW" AND
079700*    "RAIN" IN IT STOPS AT THE SNOW LEG - SNOW/SLEET OUTRANKS
079800*    RAIN THE SAME WAY THE FORBIDDEN WORDS OUTRANK BOTH.
079900 565-SCAN-PHENOMENON-TEXT.
080000*    UPPERCASE THE WORKING COPY ONLY - WX-CHOSEN-PHENOMENON
080100*    ITSELF IS LEFT ALONE SINCE FS-ERROR-MESSAGE AND ANY FUTURE
080200*    DISPLAY OF IT SHOULD SHOW WHATEVER CASE THE FEED ORIGINALLY
080300*    SENT.
080400     MOVE WX-CHOSEN-PHENOMENON TO WX-PHENOM-UPPER.
080500     INSPECT WX-PHENOM-UPPER CONVERTING
080600         'abcdefghijklmnopqrstuvwxyz' TO
080700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
080800
080900*    FORBIDDEN WORD 1 OF 3 - GLAZE ICE.
081000     MOVE 0 TO WX-PHENOM-MATCH-CT.
081100     INSPECT WX-PHENOM-UPPER TALLYING WX-PHENOM-MATCH-CT
081200             FOR ALL 'GLAZE'.
081300     IF WX-PHENOM-MATCH-CT > 0
081400         SET WX-FORBIDDEN TO TRUE
081500         GO TO 565-EXIT
081600     END-IF.
081700
081800*    FORBIDDEN WORD 2 OF 3 - HAIL.
081900     MOVE 0 TO WX-PHENOM-MATCH-CT.
082000     INSPECT WX-PHENOM-UPPER TALLYING WX-PHENOM-MATCH-CT
082100             FOR ALL 'HAIL'.
082200     IF WX-PHENOM-MATCH-CT > 0
082300         SET WX-FORBIDDEN TO TRUE
082400         GO TO 565-EXIT
082500     END-IF.
082600
082700*    FORBIDDEN WORD 3 OF 3 - THUNDERSTORM ACTIVITY.
082800     MOVE 0 TO WX-PHENOM-MATCH-CT.
082900     INSPECT WX-PHENOM-UPPER TALLYING WX-PHENOM-MATCH-CT
083000             FOR ALL 'THUNDER'.
083100     IF WX-PHENOM-MATCH-CT > 0
083200         SET WX-FORBIDDEN TO TRUE
083300         GO TO 565-EXIT
083400     END-IF.
083500
083600*    SURCHARGE WORD 1 OF 3 - SNOW, FULL 1.00 SURCHARGE.
083700     MOVE 0 TO WX-PHENOM-MATCH-CT.
083800     INSPECT WX-PHENOM-UPPER TALLYING WX-PHENOM-MATCH-CT
083900             FOR ALL 'SNOW'.
084000     IF WX-PHENOM-MATCH-CT > 0
084100         MOVE 1.00 TO WX-PHENOM-FEE-AMT
084200         GO TO 565-EXIT
084300     END-IF.
084400
084500*    SURCHARGE WORD 2 OF 3 - SLEET, SAME 1.00 SURCHARGE AS SNOW.
084600     MOVE 0 TO WX-PHENOM-MATCH-CT.
084700     INSPECT WX-PHENOM-UPPER TALLYING WX-PHENOM-MATCH-CT
084800             FOR ALL 'SLEET'.
084900     IF WX-PHENOM-MATCH-CT > 0
085000         MOVE 1.00 TO WX-PHENOM-FEE-AMT
085100         GO TO 565-EXIT
085200     END-IF.
085300
085400*    SURCHARGE WORD 3 OF 3 - PLAIN RAIN, HALF THE SNOW/SLEET
085500*    SURCHARGE.  NO MATCH ON ANY OF THE SIX WORDS LEAVES THE FEE
085600*    AT THE 0.00 SET AT THE TOP OF 560.
085700     MOVE 0 TO WX-PHENOM-MATCH-CT.
085800     INSPECT WX-PHENOM-UPPER TALLYING WX-PHENOM-MATCH-CT
085900             FOR ALL 'RAIN'.
086000     IF WX-PHENOM-MATCH-CT > 0
086100         MOVE 0.50 TO WX-PHENOM-FEE-AMT
086200     END-IF.
086300 565-EXIT.
086400     EXIT.
086500
086600*    NO ROW FOUND OUTRANKS FORBIDDEN, WHICH OUTRANKS A COMPUTED
086700*    FEE - ONLY ONE OF THE THREE BRANCHES BELOW CAN FIRE.  THE
086800*    FORBIDDEN LEG NEVER SUMS THE PARTIAL AMOUNTS ALREADY SITTING
086900*    IN WX-BASE-FEE-AMT AND THE REST - A FORBIDDEN RESULT IS
087000*    ALWAYS 0.00, NOT A PARTIAL TOTAL.  THE RATE TABLE VALUES ARE
087100*    ALL EXACT TWO-DECIMAL LITERALS TODAY SO ROUNDED NEVER ACTUALLY
087200*    CHANGES A DIGIT, BUT IT STAYS ON THE COMPUTE SO THE PROGRAM
087300*    IS STILL WELL-DEFINED IF RATING EVER SEEDS A FEE THAT IS NOT
087400*    AN EXACT MULTIPLE OF 0.05.
087500 570-BUILD-RESULT.
087600     INITIALIZE FEERES-FIELDS.
087700     IF NOT WX-ROW-FOUND
087800         MOVE 'N' TO FS-RESULT-STATUS
087900         MOVE 0   TO FS-DELIVERY-FEE
088000         MOVE 'No weather data available for requested station'
088100                  TO FS-ERROR-MESSAGE
088200         ADD 1 TO WX-RESULTS-NODATA
088300     ELSE
088400         IF WX-FORBIDDEN
088500             MOVE 'F' TO FS-RESULT-STATUS
088600             MOVE 0   TO FS-DELIVERY-FEE
088700             MOVE 'Usage of selected vehicle type is forbidden'
088800                      TO FS-ERROR-MESSAGE
088900             ADD 1 TO WX-RESULTS-FORBIDDEN
089000         ELSE
089100             COMPUTE FS-DELIVERY-FEE ROUNDED =
089200                 WX-BASE-FEE-AMT + WX-AIR-TEMP-FEE-AMT +
089300                 WX-WIND-FEE-AMT + WX-PHENOM-FEE-AMT
089400             MOVE 'O' TO FS-RESULT-STATUS
089500             MOVE SPACES TO FS-ERROR-MESSAGE
089600             ADD 1 TO WX-RESULTS-OK
089700         END-IF
089800     END-IF.
089900 570-EXIT.
090000     EXIT.
090100
090200*    WXSTORE AND FEERULE ARE ALREADY CLOSED BY 210 AND 180 - ONLY
090300*    FEEREQ AND FEERES ARE STILL OPEN AT THIS POINT.  THE RUN
090400*    TOTALS BELOW ARE FOR OPERATIONS, NOT FOR ANY DOWNSTREAM
090500*    CONTROL TOTAL MATCH - DISPATCH HAS NO CONTROL BREAK
090600*    REQUIREMENT FOR THIS UNIT, SO THESE NUMBERS ARE INFORMATIONAL
090650*    ONLY.
090700 900-WRAP-UP.
090800     CLOSE FEEREQ, FEERES.
090900     DISPLAY 'FEECALC - REQUESTS PROCESSED = ' ,
091000             WX-FEEREQ-RECS-READ.
091100     DISPLAY 'FEECALC - RESULTS OK         = ' WX-RESULTS-OK.
091200     DISPLAY 'FEECALC - RESULTS FORBIDDEN  = ' ,
091300             WX-RESULTS-FORBIDDEN.
091400     DISPLAY 'FEECALC - RESULTS NO DATA    = ' ,
091500             WX-RESULTS-NODATA.
091600     DISPLAY 'FEECALC - NORMAL END OF JOB'.
091700 900-EXIT.
091800     EXIT.
